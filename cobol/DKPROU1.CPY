000100******************************************************************
000200* COPY        : DKPROU1                                          *
000300* APLICACION  : PRECIOS MARKETPLACE / DISKON CORET               *
000400* DESCRIPCION : LAYOUT DEL REGISTRO DE SALIDA DE PRECIOS YA      *
000500*             : CALCULADOS (ARCHIVO PRICED-OUT), UN REGISTRO POR *
000600*             : SKU ACEPTADO.                                    *
000700* LONGITUD    : 70 POSICIONES                                    *
000800* FECHA       : 05/03/1989   PROGRAMADOR : E. RAMIREZ (PEDR)     *
000900******************************************************************
001000 01  REG-SALIDA-PRECIO.
001100     02 SAL-SKU-ID                   PIC X(10).
001200     02 SAL-CATEGORIA                PIC X(04).
001300     02 SAL-PRECIO-VENTA             PIC 9(09).
001400     02 SAL-PORC-DESCUENTO           PIC 9(02).
001500     02 SAL-PRECIO-CORET             PIC 9(09).
001600*--> EFF-PCT SE ALMACENA SIN PUNTO, 4 DIGITOS, ESCALA 2 DECIMALES
001700     02 SAL-PORC-EFECTIVO            PIC 9(04).
001800*--> VISTA ESCALADA DEL MISMO CAMPO (9(02)V9(02)), PARA USARLA
001900*    DIRECTA EN COMPUTE SIN DESPLAZAR EL PUNTO DECIMAL A MANO
002000     02 SAL-PORC-EFECTIVO-V REDEFINES SAL-PORC-EFECTIVO
002100                                      PIC 9(02)V9(02).
002200     02 SAL-AHORRO                   PIC 9(09).
002300     02 FILLER                       PIC X(23).
