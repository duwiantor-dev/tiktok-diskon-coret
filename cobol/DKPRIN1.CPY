000100******************************************************************
000200* COPY        : DKPRIN1                                          *
000300* APLICACION  : PRECIOS MARKETPLACE / DISKON CORET               *
000400* DESCRIPCION : LAYOUT DEL REGISTRO DE ENTRADA DE PRECIOS        *
000500*             : (ARCHIVO PRICE-IN), UN REGISTRO POR SKU, ORDENADO*
000600*             : POR CATEGORIA Y LUEGO POR SKU-ID.                *
000700* LONGITUD    : 60 POSICIONES                                    *
000800* FECHA       : 05/03/1989   PROGRAMADOR : E. RAMIREZ (PEDR)     *
000900******************************************************************
001000 01  REG-ENTRADA.
001100     02 ENT-SKU-ID                   PIC X(10).
001200     02 ENT-PROD-NOMBRE               PIC X(20).
001300     02 ENT-CATEGORIA                PIC X(04).
001400     02 ENT-PRECIO-VENTA             PIC 9(09).
001500     02 ENT-PORC-DESCUENTO           PIC 9(02).
001600     02 ENT-EXISTENCIA               PIC 9(05).
001700     02 ENT-INDICADOR-ACTIVO         PIC X(01).
001800        88 LISTADO-ACTIVO                     VALUE 'Y'.
001900        88 LISTADO-INACTIVO                   VALUE 'N'.
002000     02 FILLER                       PIC X(09).
002100******************************************************************
002200*    VISTA ALTERNA DEL REGISTRO DE ENTRADA, PARA COMPARAR LA     *
002300*    LLAVE DE QUIEBRE (CATEGORIA+SKU) SIN DESCOMPONER CAMPO POR  *
002400*    CAMPO CADA VEZ QUE SE NECESITA VALIDAR EL CAMBIO DE CONTROL.*
002500******************************************************************
002600 01  REG-ENTRADA-LLAVE REDEFINES REG-ENTRADA.
002700     02 ENTL-SKU-ID                  PIC X(10).
002800     02 ENTL-PROD-NOMBRE              PIC X(20).
002900     02 ENTL-LLAVE-QUIEBRE.
003000        03 ENTL-CATEGORIA            PIC X(04).
003100        03 FILLER                    PIC X(26).
