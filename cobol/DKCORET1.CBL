000100******************************************************************
000200* FECHA       : 05/03/1989                                       *
000300* PROGRAMADOR : E. RAMIREZ DIVAS (PEDR)                          *
000400* APLICACION  : PRECIOS MARKETPLACE / DISKON CORET               *
000500* PROGRAMA    : DKCORET1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO DE PRECIOS POR SKU, VALIDA CADA   *
000800*             : REGISTRO CONTRA LAS REGLAS DEL MERCADO, CALCULA  *
000900*             : EL PRECIO TACHADO (CORET) NECESARIO PARA QUE EL  *
001000*             : PRECIO EN VENTA MUESTRE EL DESCUENTO SOLICITADO, *
001100*             : Y GENERA EL ARCHIVO DE PRECIOS ACEPTADOS, EL DE  *
001200*             : RECHAZOS Y EL REPORTE RESUMEN POR CATEGORIA.     *
001300* ARCHIVOS    : PRICEIN=E,PRICEOUT=S,REJECTOUT=S,REPORTOUT=S     *
001400* ACCION (ES) : P=PROCESA                                        *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* TICKET      : REQ-11342                                        *
001700* NOMBRE      : LIQUIDACION PRECIOS TACHADOS DISKON CORET        *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                    DKCORET1.
002100 AUTHOR.                        E. RAMIREZ DIVAS.
002200 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002300 DATE-WRITTEN.                  05/03/1989.
002400 DATE-COMPILED.
002500 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002600******************************************************************
002700*                 B I T A C O R A   D E   C A M B I O S          *
002800******************************************************************
002900* 05/03/1989 PEDR REQ-11342 VERSION INICIAL. LIQUIDACION DE      *
003000*            PRECIOS TACHADOS PARA EL MERCADO, UN ARCHIVO DE     *
003100*            ENTRADA ORDENADO POR CATEGORIA Y SKU.               *
003200* 14/09/1990 PEDR REQ-11510 SE ASUME ARCHIVO YA ORDENADO POR     *
003300*            QUIEN LO EXPORTA; EL PROGRAMA YA NO REORDENA.       *
003400* 19/07/1991 MASR REQ-11890 SE AGREGA VALIDACION DE EXISTENCIA   *
003500*            EN CERO, MOTIVO E006.                               *
003600* 02/03/1992 PEDR REQ-11977 EL REDONDEO A MULTIPLO DE CIEN PASA  *
003700*            DE TRUNCAR A REDONDEAR SIEMPRE HACIA ARRIBA.        *
003800* 02/11/1993 JLHV REQ-12230 SE LIMITA EL DESCUENTO SOLICITADO A  *
003900*            90%, MOTIVO E005.                                   *
004000* 21/04/1994 JLHV REQ-12355 SE AGREGA TEXTO DE MOTIVO AL         *
004100*            ARCHIVO DE RECHAZOS, ADEMAS DEL CODIGO.             *
004200* 08/08/1995 PEDR REQ-12510 SE SEPARA EL ARCHIVO DE RECHAZOS DEL *
004300*            ARCHIVO DE PRECIOS ACEPTADOS (ANTES UN SOLO FLAG).  *
004400* 30/01/1996 MASR REQ-12688 SE AGREGA EL REPORTE RESUMEN CON     *
004500*            QUIEBRE DE CONTROL POR CATEGORIA.                   *
004600* 17/06/1997 JLHV REQ-12802 SE AGREGA EL BLOQUE DE TOTALES       *
004700*            GENERALES AL FINAL DEL REPORTE.                     *
004800* 11/09/1998 CRML REQ-12915 REVISION ANO 2000: NO HAY CAMPOS DE  *
004900*            FECHA DE DOS DIGITOS EN ESTE PROGRAMA, SIN IMPACTO. *
005000* 14/01/1999 CRML REQ-12958 CERTIFICACION ANO 2000 FIRMADA.      *
005100* 25/05/2000 PEDR REQ-13102 SE AGREGA TOPE DE SANIDAD: SI EL     *
005200*            REDONDEO A MULTIPLO DE CIEN SOBREPASA EL 90%        *
005300*            EFECTIVO, EL REGISTRO SE RECHAZA CON E007.          *
005400* 09/02/2001 MASR REQ-13240 SE AGREGA DESPLIEGUE DE ESTADISTICAS *
005500*            DE CORRIDA POR CONSOLA.                             *
005600* 28/10/2002 JLHV REQ-13391 SE REACOMODAN LAS COLUMNAS DEL       *
005700*            REPORTE PARA ALINEAR CON LA NUEVA HOJA DE CARTA.    *
005800* 06/06/2003 CRML REQ-13475 SE AGREGA SWITCH UPSI-0 DE RASTREO   *
005900*            PARA DEPURACION EN PRODUCCION.                      *
006000* 19/03/2004 PEDR REQ-13602 SE ESTANDARIZAN LOS NOMBRES LOGICOS  *
006100*            DE LOS ARCHIVOS A LA CONVENCION DDNAME DEL CENTRO.  *
006200* 12/12/2005 MASR REQ-13699 SE ACOTA EL TEXTO DE MOTIVO A 22     *
006300*            POSICIONES PARA CALZAR EN EL LAYOUT DE RECHAZOS.    *
006400* 04/08/2006 JLHV REQ-13744 REVISION FINAL PARA AUDITORIA        *
006500*            INTERNA. SIN CAMBIOS DE LOGICA DE NEGOCIO.          *
006550* 15/11/2006 JLHV REQ-13822 LA AUDITORIA PIDE QUE LA VALIDACION  *
006560*            DEL PRECIO NO DEPENDA DE NOT NUMERIC; SE AGREGA     *
006570*            REVISION DIGITO A DIGITO (206-207) CONTRA LA CLASE  *
006580*            CLASE-NUMERICA DE SPECIAL-NAMES.                    *
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900******************************************************************
007000*            C O N F I G U R A C I O N   D E L   J O B           *
007100*   C01 SE USA PARA EL SALTO DE PAGINA DE LA CABECERA DEL         *
007200*   REPORTE (VER SERIE 400). LA CLASE CLASE-NUMERICA LA REVISA    *
007300*   LA SERIE 206-207 RENGLON A RENGLON, DIGITO A DIGITO, EN VEZ   *
007400*   DE CONFIAR EN NOT NUMERIC (REQ-13822, 2006, VER 210-).        *
007500*   EL SWITCH UPSI-0 (REQ-13475, 2003) PRENDE EL RASTREO DE       *
007600*   DEPURACION DESDE EL JCL SIN RECOMPILAR.                       *
007700******************************************************************
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     CLASS CLASE-NUMERICA IS '0' THRU '9'
008100     UPSI-0 ON STATUS IS MODO-DEPURACION                          REQ13475
008200            OFF STATUS IS MODO-NORMAL.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500******************************************************************
008600*              A R C H I V O   D E   E N T R A D A               *
008700*   VIENE YA ORDENADO POR CATEGORIA Y SKU DE QUIEN LO EXPORTA     *
008800*   DESDE EL MERCADO (REQ-11510, 1990); ESTE PROGRAMA NO ORDENA.  *
008900*   NO HACE FALTA ACCESO POR LLAVE, POR ESO ES LINE SEQUENTIAL.   *
009000******************************************************************
009100     SELECT PRICE-IN    ASSIGN   TO PRICEIN
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS  IS FS-PRICE-IN.
009400******************************************************************
009500*              A R C H I V O S   D E   S A L I D A               *
009600*   TRES SALIDAS, TODAS LINE SEQUENTIAL: LOS PRECIOS ACEPTADOS,  *
009700*   LOS RECHAZOS CON SU MOTIVO, Y EL REPORTE RESUMEN IMPRESO.    *
009800******************************************************************
009900     SELECT PRICED-OUT  ASSIGN   TO PRICEOUT
010000            ORGANIZATION IS LINE SEQUENTIAL
010100            FILE STATUS  IS FS-PRICED-OUT.
010200     SELECT REJECTS-OUT ASSIGN   TO REJECTOUT
010300            ORGANIZATION IS LINE SEQUENTIAL
010400            FILE STATUS  IS FS-REJECTS-OUT.
010500     SELECT REPORT-OUT  ASSIGN   TO REPORTOUT
010600            ORGANIZATION IS LINE SEQUENTIAL
010700            FILE STATUS  IS FS-REPORT-OUT.
010800 DATA DIVISION.
010900 FILE SECTION.
011000******************************************************************
011100*               D E F I N I C I O N   D E   A R C H I V O S      *
011200******************************************************************
011300*   REGISTRO DE PRECIOS SOLICITADOS, UN SKU POR RENGLON.
011400*   LAYOUT COMPLETO EN EL COPY DKPRIN1, 60 POSICIONES.
011500 FD  PRICE-IN.
011600     COPY DKPRIN1.
011700*   REGISTRO DE PRECIOS YA CALCULADOS, SOLO SKU ACEPTADOS.
011800*   LAYOUT COMPLETO EN EL COPY DKPROU1, 70 POSICIONES.
011900 FD  PRICED-OUT.
012000     COPY DKPROU1.
012100*   REGISTRO DE RECHAZOS, CON CODIGO Y TEXTO DE MOTIVO.
012200*   LAYOUT COMPLETO EN EL COPY DKPRRJ1, 40 POSICIONES.
012300 FD  REJECTS-OUT.
012400     COPY DKPRRJ1.
012500*   RENGLON DEL REPORTE RESUMEN, IMPRESION DE 80 POSICIONES.
012600*   NO SE HACE COPY AQUI, COMO EN LOS DEMAS ARCHIVOS, PORQUE ES
012700*   UN SOLO CAMPO DE TRABAJO; EL DETALLE DE COLUMNAS VIVE EN LOS
012800*   RENGLONES WKS-LINEA- DE WORKING-STORAGE.
012900 FD  REPORT-OUT.
013000 01  LIN-REPORTE                      PIC X(80).
013100 WORKING-STORAGE SECTION.
013200******************************************************************
013300*           RECURSOS DE ARCHIVOS Y VALIDACION FILE-STATUS        *
013400*   UN CAMPO FS- POR CADA SELECT DE ARRIBA. SE REVISAN DESPUES   *
013500*   DE CADA OPEN Y DE CADA WRITE; CUALQUIER VALOR DISTINTO DE    *
013600*   CERO ABORTA EL CORRIDO (VER 110-, 230- Y 240-).              *
013700******************************************************************
013800 01  WKS-FS-STATUS.
013900     02 FS-PRICE-IN                   PIC 9(02) VALUE ZEROES.
014000     02 FS-PRICED-OUT                 PIC 9(02) VALUE ZEROES.
014100     02 FS-REJECTS-OUT                PIC 9(02) VALUE ZEROES.
014200     02 FS-REPORT-OUT                 PIC 9(02) VALUE ZEROES.
014300******************************************************************
014400*                    S W I T C H E S   D E L   P R O G R A M A   *
014500******************************************************************
014600 77  WKS-FIN-PRICE-IN                 PIC X(01) VALUE 'N'.
014700     88 FIN-PRICE-IN                             VALUE 'Y'.
014800 77  WKS-REGISTRO-VALIDO              PIC X(01) VALUE 'S'.
014900     88 REGISTRO-VALIDO                          VALUE 'S'.
015000     88 REGISTRO-INVALIDO                        VALUE 'N'.
015100******************************************************************
015200*     S U B I N D I C E   Y   B A N D E R A   D E   206-207       *
015300*   REQ-13822 (2006, JLHV). WKS-SUB-DIGITO RECORRE LAS 9           *
015400*   POSICIONES DE ENT-PRECIO-VENTA; WKS-DIGITO-INVALIDO SE PRENDE  *
015500*   SI ALGUNA POSICION CAE FUERA DE CLASE-NUMERICA. LOS USA SOLO   *
015600*   LA SERIE 206-207, PERO VIVEN APARTE PORQUE SON 77-NIVEL.       *
015700******************************************************************
015800 77  WKS-SUB-DIGITO                   PIC 9(02) COMP VALUE ZERO.
015900 77  WKS-DIGITO-INVALIDO              PIC X(01) VALUE 'N'.
016000     88 DIGITO-INVALIDO                          VALUE 'Y'.
016100******************************************************************
016200*        CODIGO Y TEXTO DE RECHAZO DE LA REGLA QUE FALLO         *
016300*   210- LOS ARMA AL VALIDAR (O 300- SI EL RECHAZO ES POR E007)  *
016400*   Y 230- LOS TRASLADA AL RENGLON DE REJECTS-OUT. SE LIMPIAN    *
016500*   AL ENTRAR A 210- PARA QUE NO QUEDE RESIDUO DEL SKU ANTERIOR. *
016600******************************************************************
016700 01  WKS-MOTIVO-RECHAZO.
016800     02 WKS-CODIGO-RECHAZO            PIC X(04) VALUE SPACES.
016900     02 WKS-TEXTO-RECHAZO             PIC X(22) VALUE SPACES.
017000******************************************************************
017100*                   C O N T A D O R E S   D E L   R U N          *
017200*   ACUMULADORES GENERALES DE TODO EL CORRIDO. SE IMPRIMEN EN EL *
017300*   BLOQUE DE TOTALES (420-) Y SE REPITEN EN PANTALLA EN 850-.   *
017400*   COMP PORQUE SOLO SE USAN PARA CONTAR, NUNCA SE IMPRIMEN      *
017500*   DIRECTO A UN RENGLON EDITADO SIN PASAR POR SU CAMPO ZZZ.     *
017600******************************************************************
017700 01  WKS-CONTADORES.
017800     02 WKS-REG-LEIDOS                PIC S9(08) COMP VALUE 0.
017900     02 WKS-REG-ACEPTADOS             PIC S9(08) COMP VALUE 0.
018000     02 WKS-REG-RECHAZADOS            PIC S9(08) COMP VALUE 0.
018100*   EL AHORRO SI SE MUEVE DIRECTO A SU CAMPO EDITADO, POR ESO
018200*   QUEDA DISPLAY Y NO COMP, A DIFERENCIA DE LOS CONTADORES.
018300 01  WKS-TOTALES-GENERALES.
018400     02 WKS-AHORRO-TOTAL              PIC 9(11) VALUE ZEROES.
018500******************************************************************
018600*        CONTROL DE QUIEBRE POR CATEGORIA (REPORTE RESUMEN)      *
018700*   AGREGADO EN 1996 (MASR, REQ-12688). WKS-CATEGORIA-ANTERIOR    *
018800*   GUARDA LA LLAVE DE QUIEBRE Y LOS TRES WKS-CAT- ACUMULAN SOLO  *
018900*   LA CATEGORIA EN CURSO; 250- LOS REINICIA A CERO EN CADA       *
019000*   CAMBIO DE CATEGORIA.                                          *
019100******************************************************************
019200 01  WKS-CONTROL-CATEGORIA.
019300     02 WKS-CATEGORIA-ANTERIOR        PIC X(04) VALUE SPACES.
019400     02 WKS-CAT-ACEPTADOS             PIC S9(08) COMP VALUE 0.
019500     02 WKS-CAT-RECHAZADOS            PIC S9(08) COMP VALUE 0.
019600     02 WKS-CAT-AHORRO                PIC 9(11) VALUE ZEROES.
019700******************************************************************
019800*        AREA DE TRABAJO DE LA CALCULADORA DE DESCUENTO          *
019900*   SOLO LA USA LA SERIE 300-, DE PASO EN PASO; NINGUN OTRO       *
020000*   PARRAFO LA TOCA. WKS-COCIENTE-CIEN Y WKS-RESIDUO-CIEN SON     *
020100*   EL COCIENTE Y EL RESIDUO DE DIVIDIR ENTRE CIEN (PASO 2),      *
020200*   PARA REDONDEAR HACIA ARRIBA SIN USAR FUNCTION INTEGER.        *
020300******************************************************************
020400 77  WKS-PRECIO-REDONDEADO            PIC 9(09) VALUE ZEROES.
020500 77  WKS-COCIENTE-CIEN                PIC 9(09) VALUE ZEROES.
020600 77  WKS-RESIDUO-CIEN                 PIC 9(09) VALUE ZEROES.
020700******************************************************************
020800*                 R E N G L O N E S   D E L   R E P O R T E      *
020900*   CINCO RENGLONES DE IMPRESION DE 80 POSICIONES CADA UNO:      *
021000*   TITULO, ENCABEZADOS, DETALLE POR CATEGORIA Y LOS DOS DE      *
021100*   TOTALES GENERALES. SE REACOMODARON LAS COLUMNAS EN 2002      *
021200*   (JLHV, REQ-13391) PARA LA HOJA DE CARTA NUEVA DEL CENTRO.     *
021300******************************************************************
021400*   RENGLON DE TITULO, SE IMPRIME UNA SOLA VEZ AL INICIO.
021500 01  WKS-LINEA-TITULO.
021600     02 FILLER                        PIC X(20) VALUE SPACES.
021700     02 FILLER                        PIC X(29)
021800                             VALUE 'DISKON CORET PRICING SUMMARY'.
021900     02 FILLER                        PIC X(31) VALUE SPACES.
022000
022100*   RENGLON DE ENCABEZADOS DE COLUMNA, DEBAJO DEL TITULO.
022200 01  WKS-LINEA-ENCABEZADOS.
022300     02 FILLER                        PIC X(04) VALUE 'CATG'.
022400     02 FILLER                        PIC X(02) VALUE SPACES.
022500     02 FILLER                        PIC X(08) VALUE 'ACCEPTED'.
022600     02 FILLER                        PIC X(02) VALUE SPACES.
022700     02 FILLER                        PIC X(08) VALUE 'REJECTED'.
022800     02 FILLER                        PIC X(02) VALUE SPACES.
022900     02 FILLER                        PIC X(13)
023000                                       VALUE 'TOTAL-SAVINGS'.
023100     02 FILLER                        PIC X(41) VALUE SPACES.
023200
023300*   RENGLON DE DETALLE, UNO POR CATEGORIA, ARMADO EN 410-.
023400 01  WKS-LINEA-DETALLE.
023500     02 DET-CATEGORIA                 PIC X(04).
023600     02 FILLER                        PIC X(02) VALUE SPACES.
023700     02 DET-ACEPTADOS                 PIC ZZZ,ZZ9.
023800     02 FILLER                        PIC X(02) VALUE SPACES.
023900     02 DET-RECHAZADOS                PIC ZZZ,ZZ9.
024000     02 FILLER                        PIC X(02) VALUE SPACES.
024100     02 DET-AHORRO                    PIC ZZZ,ZZZ,ZZ9.
024200     02 FILLER                        PIC X(45) VALUE SPACES.
024300
024400*   PRIMER RENGLON DE TOTALES, PARA LOS TRES CONTADORES (420-).
024500 01  WKS-LINEA-TOTAL-CONTEO.
024600     02 TOTC-ETIQUETA                 PIC X(24).
024700     02 TOTC-VALOR                    PIC ZZZ,ZZ9.
024800     02 FILLER                        PIC X(49) VALUE SPACES.
024900
025000*   SEGUNDO RENGLON DE TOTALES, SOLO PARA EL AHORRO (420-),
025100*   CON SU PROPIA MASCARA MAS ANCHA PORQUE EL AHORRO SUMADO
025200*   DE TODO EL CORRIDO PUEDE PASAR DE UN MILLON.
025300 01  WKS-LINEA-TOTAL-AHORRO.
025400     02 TOTA-ETIQUETA                 PIC X(24).
025500     02 TOTA-VALOR                    PIC ZZZ,ZZZ,ZZ9.
025600     02 FILLER                        PIC X(45) VALUE SPACES.
025700******************************************************************
025800*              S E C C I O N    P R I N C I P A L                *
025900*   CINCO PASOS FIJOS: ABRIR, IMPRIMIR LA CABECERA DEL REPORTE,   *
026000*   PROCESAR TODOS LOS RENGLONES DE PRICE-IN UNO POR UNO, CERRAR  *
026100*   EL REPORTE (CATEGORIA PENDIENTE + TOTALES) Y LOS ARCHIVOS,    *
026200*   Y MOSTRAR LAS ESTADISTICAS DE CORRIDA. SIN PARAMETROS DE      *
026300*   ENTRADA MAS ALLA DEL PROPIO ARCHIVO PRICE-IN.                 *
026400******************************************************************
026500 PROCEDURE DIVISION.
026600 100-PRINCIPAL SECTION.
026700     PERFORM 110-APERTURA-ARCHIVOS
026800     PERFORM 400-IMPRIME-CABECERA-REPORTE
026900     PERFORM 200-PROCESA-REGISTROS UNTIL FIN-PRICE-IN
027000     PERFORM 800-TOTALES-FINALES
027100     PERFORM 850-MUESTRA-ESTADISTICAS
027200     PERFORM 900-CIERRA-ARCHIVOS
027300     STOP RUN.
027400 100-PRINCIPAL-E. EXIT.
027500
027600******************************************************************
027700*   S E R I E   1 1 0 :   A P E R T U R A   D E   A R C H I V O S  *
027800*   SE ABREN LOS CUATRO ARCHIVOS ANTES DE LEER EL PRIMER RENGLON,  *
027900*   PORQUE EL REPORTE RESUMEN ESCRIBE SU CABECERA ANTES DE QUE     *
028000*   ENTRE EL PRIMER REGISTRO AL CICLO 200-. SI CUALQUIERA DE LOS   *
028100*   CUATRO QUEDA MAL ABIERTO, NO TIENE SENTIDO SEGUIR, POR ESO SE  *
028200*   REVISA EL FILE STATUS DE LOS CUATRO JUNTOS EN UN SOLO IF.      *
028300******************************************************************
028400 110-APERTURA-ARCHIVOS SECTION.
028500     OPEN INPUT  PRICE-IN
028600     OPEN OUTPUT PRICED-OUT
028700     OPEN OUTPUT REJECTS-OUT
028800     OPEN OUTPUT REPORT-OUT
028900     IF FS-PRICE-IN    NOT = 0 OR FS-PRICED-OUT  NOT = 0 OR
029000        FS-REJECTS-OUT NOT = 0 OR FS-REPORT-OUT  NOT = 0
029100        DISPLAY "================================================"
029200                UPON CONSOLE
029300        DISPLAY "     HUBO UN ERROR AL ABRIR LOS ARCHIVOS        "
029400                UPON CONSOLE
029500        DISPLAY " PRICEIN=("    FS-PRICE-IN    ") PRICEOUT=("
029600                FS-PRICED-OUT ")"                 UPON CONSOLE
029700        DISPLAY " REJECTOUT=("  FS-REJECTS-OUT  ") REPORTOUT=("
029800                FS-REPORT-OUT  ")"                UPON CONSOLE
029900        DISPLAY "================================================"
030000                UPON CONSOLE
030100        MOVE 91 TO RETURN-CODE
030200        PERFORM 900-CIERRA-ARCHIVOS
030300        STOP RUN
030400     END-IF
030500     PERFORM 190-LEE-PRICE-IN.
030600 110-APERTURA-ARCHIVOS-E. EXIT.
030700
030800******************************************************************
030900*   S E R I E   1 9 0 :   L E C T U R A   D E   P R I C E - I N   *
031000*   LECTURA SECUENCIAL, UN RENGLON POR VUELTA. SE INVOCA UNA VEZ   *
031100*   DESDE 110- PARA CARGAR EL PRIMER REGISTRO Y LUEGO UNA VEZ MAS  *
031200*   AL FINAL DE CADA VUELTA DE 200-, EL MISMO PARRAFO PARA AMBOS   *
031300*   CASOS, COMO EN TODOS LOS PROGRAMAS DE ESTE DEPARTAMENTO.       *
031400*   EL CONTADOR WKS-REG-LEIDOS SOLO SUBE CUANDO SI LLEGO RENGLON,  *
031500*   PARA NO CONTAR DE MAS EL RENGLON FANTASMA DEL AT END.          *
031600******************************************************************
031700 190-LEE-PRICE-IN SECTION.
031800     READ PRICE-IN
031900          AT END SET FIN-PRICE-IN TO TRUE
032000     END-READ
032100     IF NOT FIN-PRICE-IN
032200        ADD 1 TO WKS-REG-LEIDOS
032300     END-IF.
032400 190-LEE-PRICE-IN-E. EXIT.
032500
032600******************************************************************
032700*   S E R I E   2 0 0 :   C I C L O   P O R   R E G I S T R O      *
032800*   ORDEN FIJO DE LA VUELTA, NO CAMBIAR SIN REVISAR LAS TRES       *
032900*   BITACORAS (1996/12688, 2000/13102, 2003/13475):                *
033000*     1) EL QUIEBRE DE CATEGORIA SE REVISA PRIMERO, ANTES DE       *
033100*        VALIDAR, PARA QUE LA CATEGORIA CIERRE SU RENGLON DEL      *
033200*        REPORTE AUNQUE EL PROPIO REGISTRO SALGA RECHAZADO.        *
033300*     2) SE VALIDA EL RENGLON (210-).                              *
033400*     3) SOLO SI QUEDO VALIDO SE CALCULA EL PRECIO TACHADO (300-), *
033500*        PORQUE ESE CALCULO PUEDE VOLVER A RECHAZAR POR E007.      *
033600*     4) SE ESCRIBE EL RENGLON EN EL ARCHIVO QUE CORRESPONDA.      *
033700*     5) SE LEE EL SIGUIENTE RENGLON DE PRICE-IN.                  *
033800******************************************************************
033900 200-PROCESA-REGISTROS SECTION.
034000     IF MODO-DEPURACION                                           REQ13475
034100        DISPLAY "RASTREO: " ENT-SKU-ID " CAT " ENT-CATEGORIA      REQ13475
034200                UPON CONSOLE
034300     END-IF
034400     PERFORM 250-CONTROL-QUIEBRE-CATEGORIA
034500     PERFORM 210-VALIDA-REGISTRO
034600     IF REGISTRO-VALIDO
034700        PERFORM 300-CALCULA-PRECIO-CORET
034800     END-IF
034900     IF REGISTRO-VALIDO
035000        PERFORM 240-ESCRIBE-PRECIO
035100     ELSE
035200        PERFORM 230-ESCRIBE-RECHAZO
035300     END-IF
035400     PERFORM 190-LEE-PRICE-IN.
035500 200-PROCESA-REGISTROS-E. EXIT.
035600
035700******************************************************************
035800*     S E R I E   2 0 6 :   D I G I T O S   D E L   P R E C I O     *
035900*   REQ-13822 (2006, JLHV). RECORRE LAS 9 POSICIONES DE            *
036000*   ENT-PRECIO-VENTA CONTRA LA CLASE CLASE-NUMERICA DE             *
036100*   SPECIAL-NAMES, EN VEZ DE CONFIAR EN NOT NUMERIC. 210- LA       *
036200*   INVOCA COMO UN SOLO RANGO (PERFORM ... THRU ...), IGUAL A      *
036300*   COMO EL PROGRAMA EN LINEA DE MAPAS CORRE SU RANGO              *
036400*   FECHA-HORA...FECHA-HORA-E. 207- SE REPITE A SI MISMA POR       *
036500*   GO TO HASTA AGOTAR LAS 9 POSICIONES, Y SALE POR GO TO A SU     *
036600*   PROPIO PARRAFO DE SALIDA EN CUANTO ENCUENTRA UN DIGITO MALO.   *
036700******************************************************************
036800 206-INICIA-REVISION-PRECIO SECTION.
036900     MOVE 'N' TO WKS-DIGITO-INVALIDO
037000     MOVE 1   TO WKS-SUB-DIGITO.
037100 206-INICIA-REVISION-PRECIO-E. EXIT.
037200 207-REVISA-UN-DIGITO SECTION.
037300     IF WKS-SUB-DIGITO > 9
037400        GO TO 207-REVISA-UN-DIGITO-E
037500     END-IF
037600     IF ENT-PRECIO-VENTA (WKS-SUB-DIGITO:1) NOT CLASE-NUMERICA
037700        SET DIGITO-INVALIDO TO TRUE
037800        GO TO 207-REVISA-UN-DIGITO-E
037900     END-IF
038000     ADD 1 TO WKS-SUB-DIGITO
038100     GO TO 207-REVISA-UN-DIGITO.
038200 207-REVISA-UN-DIGITO-E. EXIT.
038300
038400******************************************************************
038500*     S E R I E   2 1 0 :   V A L I D A D O R   D E L   S K U    *
038600*     PRIMERA REGLA QUE FALLA GANA, EN EL ORDEN DE ABAJO         *
038700******************************************************************
038800 210-VALIDA-REGISTRO SECTION.
038900     SET REGISTRO-VALIDO TO TRUE
039000     MOVE SPACES TO WKS-CODIGO-RECHAZO WKS-TEXTO-RECHAZO
039100     PERFORM 206-INICIA-REVISION-PRECIO THRU 207-REVISA-UN-DIGITO-E
039200     EVALUATE TRUE
039300*        E001, VERSION INICIAL 1989 - NO SE PUEDE TACHAR UN SKU
039400*        SIN IDENTIFICAR.
039500         WHEN ENT-SKU-ID = SPACES
039600              SET REGISTRO-INVALIDO TO TRUE
039700              MOVE 'E001'            TO WKS-CODIGO-RECHAZO
039800              MOVE 'SKU EN BLANCO'   TO WKS-TEXTO-RECHAZO
039900*        E002, VERSION INICIAL 1989 - EL INDICADOR VIENE DEL
040000*        CATALOGO DEL MERCADO; SI ESTA EN 'N' YA NO SE VENDE.
040100         WHEN NOT LISTADO-ACTIVO
040200              SET REGISTRO-INVALIDO TO TRUE
040300              MOVE 'E002'             TO WKS-CODIGO-RECHAZO
040400              MOVE 'LISTADO INACTIVO' TO WKS-TEXTO-RECHAZO
040500*        E003, VERSION INICIAL 1989, REVISADA REQ-13822 (2006,
040600*        JLHV) - PRECIO DE VENTA ILEGIBLE (206-207 LO MARCO
040700*        DIGITO A DIGITO) O EN CERO NO SIRVE DE BASE PARA 300-.
040800         WHEN DIGITO-INVALIDO OR
040900              ENT-PRECIO-VENTA = 0
041000              SET REGISTRO-INVALIDO TO TRUE
041100              MOVE 'E003'               TO WKS-CODIGO-RECHAZO
041200              MOVE 'PRECIO INVALIDO/CERO' TO WKS-TEXTO-RECHAZO
041300*        E004, VERSION INICIAL 1989 - PISO DE 100 PARA EVITAR
041400*        PRECIOS SIMBOLICOS QUE DISTORSIONAN EL REPORTE.
041500         WHEN ENT-PRECIO-VENTA < 100
041600              SET REGISTRO-INVALIDO TO TRUE
041700              MOVE 'E004'               TO WKS-CODIGO-RECHAZO
041800              MOVE 'PRECIO BAJO EL PISO' TO WKS-TEXTO-RECHAZO
041900*        E005, REQ-12230 (1993, JLHV) - EL DESCUENTO SOLICITADO
042000*        DEBE VENIR ENTRE 1% Y 90%; FUERA DE ESE RANGO NO SE
042100*        ACEPTA EL RENGLON.
042200         WHEN ENT-PORC-DESCUENTO < 1 OR ENT-PORC-DESCUENTO > 90
042300              SET REGISTRO-INVALIDO TO TRUE
042400              MOVE 'E005'                 TO WKS-CODIGO-RECHAZO   REQ12230
042500              MOVE 'DESCUENTO FUERA RANGO' TO WKS-TEXTO-RECHAZO
042600*        E006, REQ-11890 (1991, MASR) - NO SE TACHA UN PRECIO DE
042700*        UN SKU QUE YA NO TIENE EXISTENCIA EN BODEGA.
042800         WHEN ENT-EXISTENCIA = 0
042900              SET REGISTRO-INVALIDO TO TRUE
043000              MOVE 'E006'            TO WKS-CODIGO-RECHAZO        REQ11890
043100              MOVE 'SIN EXISTENCIA'  TO WKS-TEXTO-RECHAZO
043200     END-EVALUATE.
043300 210-VALIDA-REGISTRO-E. EXIT.
043400
043500******************************************************************
043600*   S E R I E   2 3 0 :   E S C R I T U R A   D E   R E C H A Z O  *
043700*   TRASLADA SKU Y CATEGORIA DEL RENGLON DE ENTRADA MAS EL CODIGO  *
043800*   Y TEXTO DE MOTIVO QUE DEJO ARMADOS 210- (O 300- SI FUE E007)   *
043900*   AL LAYOUT DE REJECTS-OUT (COPY DKPRRJ1) Y SUMA LOS CONTADORES  *
044000*   DE RECHAZO, TANTO EL GENERAL COMO EL DE LA CATEGORIA EN CURSO. *
044100******************************************************************
044200 230-ESCRIBE-RECHAZO SECTION.
044300     MOVE ENT-SKU-ID          TO RCH-SKU-ID
044400     MOVE ENT-CATEGORIA       TO RCH-CATEGORIA
044500     MOVE WKS-CODIGO-RECHAZO  TO RCH-CODIGO-MOTIVO
044600     MOVE WKS-TEXTO-RECHAZO   TO RCH-TEXTO-MOTIVO
044700     WRITE REG-RECHAZO
044800     IF FS-REJECTS-OUT NOT = 0
044900        DISPLAY "ERROR AL ESCRIBIR REJECTOUT, STATUS: "
045000                FS-REJECTS-OUT " RENGLON: " RCH-RENGLON-PLANO
045100                UPON CONSOLE
045200        MOVE 91 TO RETURN-CODE
045300        PERFORM 900-CIERRA-ARCHIVOS
045400        STOP RUN
045500     END-IF
045600     ADD 1 TO WKS-REG-RECHAZADOS
045700     ADD 1 TO WKS-CAT-RECHAZADOS.
045800 230-ESCRIBE-RECHAZO-E. EXIT.
045900
046000******************************************************************
046100*       S E R I E   2 4 0 :   E S C R I T U R A   A C E P T A D O  *
046200*   TRASLADA LOS CAMPOS DEL RENGLON DE ENTRADA YA VALIDADO MAS LOS *
046300*   CAMPOS QUE DEJO CALCULADOS 300- (PRECIO CORET, AHORRO Y        *
046400*   PORCENTAJE EFECTIVO) AL LAYOUT DE PRICED-OUT (COPY DKPROU1) Y  *
046500*   SUMA LOS CONTADORES Y EL AHORRO, GENERAL Y DE LA CATEGORIA.    *
046600******************************************************************
046700 240-ESCRIBE-PRECIO SECTION.
046800     MOVE ENT-SKU-ID           TO SAL-SKU-ID
046900     MOVE ENT-CATEGORIA        TO SAL-CATEGORIA
047000     MOVE ENT-PRECIO-VENTA     TO SAL-PRECIO-VENTA
047100     MOVE ENT-PORC-DESCUENTO   TO SAL-PORC-DESCUENTO
047200     WRITE REG-SALIDA-PRECIO
047300     IF FS-PRICED-OUT NOT = 0
047400        DISPLAY "ERROR AL ESCRIBIR PRICEOUT, STATUS: "
047500                FS-PRICED-OUT " SKU: " SAL-SKU-ID UPON CONSOLE
047600        MOVE 91 TO RETURN-CODE
047700        PERFORM 900-CIERRA-ARCHIVOS
047800        STOP RUN
047900     END-IF
048000     ADD 1 TO WKS-REG-ACEPTADOS
048100     ADD 1 TO WKS-CAT-ACEPTADOS
048200     ADD SAL-AHORRO TO WKS-AHORRO-TOTAL
048300     ADD SAL-AHORRO TO WKS-CAT-AHORRO.
048400 240-ESCRIBE-PRECIO-E. EXIT.
048500
048600******************************************************************
048700*  SERIE 250: QUIEBRE DE CONTROL POR CATEGORIA (AGREGADO 1996,   *
048800*  MASR, REQ-12688) - SE IMPRIME LA CATEGORIA ANTERIOR ANTES DE  *
048900*  PROCESAR EL PRIMER REGISTRO DE LA CATEGORIA SIGUIENTE. LA     *
049000*  COMPARACION USA LA VISTA ENTL- (REG-ENTRADA-LLAVE, DKPRIN1)   *
049100*  EN VEZ DE DESCOMPONER ENT-CATEGORIA CADA VEZ, TAL COMO LO     *
049200*  DOCUMENTA EL COPY.                                            *
049300******************************************************************
049400 250-CONTROL-QUIEBRE-CATEGORIA SECTION.
049500     IF WKS-CATEGORIA-ANTERIOR NOT = SPACES AND
049600        WKS-CATEGORIA-ANTERIOR NOT = ENTL-CATEGORIA
049700        PERFORM 410-IMPRIME-LINEA-CATEGORIA
049800        MOVE 0      TO WKS-CAT-ACEPTADOS WKS-CAT-RECHAZADOS
049900        MOVE ZEROES TO WKS-CAT-AHORRO
050000     END-IF
050100     MOVE ENTL-CATEGORIA TO WKS-CATEGORIA-ANTERIOR.
050200 250-CONTROL-QUIEBRE-CATEGORIA-E. EXIT.
050300
050400******************************************************************
050500*  SERIE 300: CALCULADORA DE DESCUENTO (PRECIO TACHADO).         *
050600*  CALCULO PURO, SIN ACCESO A ARCHIVOS; PUEDE INVOCARSE SOLO     *
050700*  PARA VERIFICAR LOS VALORES, COMO SE HACIA EN LAS PRUEBAS DE   *
050800*  MESA DE LA VERSION ORIGINAL DE 1989.                          *
050900******************************************************************
051000 300-CALCULA-PRECIO-CORET SECTION.
051100*--------> PASO 1: PRECIO BRUTO, REDONDEADO A RUPIA ENTERA
051200     COMPUTE WKS-PRECIO-REDONDEADO ROUNDED =
051300             (ENT-PRECIO-VENTA * 100) /
051400             (100 - ENT-PORC-DESCUENTO)
051500*--------> PASO 2: REDONDEO HACIA ARRIBA A MULTIPLO DE CIEN
051600     COMPUTE WKS-COCIENTE-CIEN = WKS-PRECIO-REDONDEADO / 100
051700     COMPUTE WKS-RESIDUO-CIEN  = WKS-PRECIO-REDONDEADO -
051800                                 (WKS-COCIENTE-CIEN * 100)
051900     IF WKS-RESIDUO-CIEN = 0
052000        MOVE WKS-PRECIO-REDONDEADO TO SAL-PRECIO-CORET
052100     ELSE
052200        COMPUTE SAL-PRECIO-CORET = (WKS-COCIENTE-CIEN + 1) * 100
052300     END-IF
052400*--------> PASO 3: AHORRO
052500     COMPUTE SAL-AHORRO = SAL-PRECIO-CORET - ENT-PRECIO-VENTA
052600*--------> PASO 4: PORCENTAJE EFECTIVO, 2 DECIMALES, REDONDEADO
052700     COMPUTE SAL-PORC-EFECTIVO-V ROUNDED =
052800             ((SAL-PRECIO-CORET - ENT-PRECIO-VENTA) * 100) /
052900              SAL-PRECIO-CORET
053000*--------> 2000 (PEDR REQ-13102) TOPE DE SANIDAD, MOTIVO E007
053100     IF SAL-PORC-EFECTIVO-V > 90.00
053200        SET REGISTRO-INVALIDO TO TRUE
053300        MOVE 'E007'                TO WKS-CODIGO-RECHAZO          REQ13102
053400        MOVE 'DESC. CALCULADO ALTO' TO WKS-TEXTO-RECHAZO
053500     END-IF.
053600 300-CALCULA-PRECIO-CORET-E. EXIT.
053700
053800******************************************************************
053900*   S E R I E   4 0 0 :   C A B E C E R A   D E L   R E P O R T E  *
054000*   IMPRIME EL TITULO EN SALTO DE PAGINA (TOP-OF-FORM, DEFINIDO    *
054100*   EN SPECIAL-NAMES COMO C01) Y LA LINEA DE ENCABEZADOS DEBAJO.   *
054200*   SE INVOCA UNA SOLA VEZ, DESDE 100-, ANTES DE ENTRAR AL CICLO   *
054300*   DE LECTURA, PORQUE ESTE REPORTE NO TIENE QUIEBRE DE PAGINA.    *
054400******************************************************************
054500 400-IMPRIME-CABECERA-REPORTE SECTION.
054600     MOVE WKS-LINEA-TITULO TO LIN-REPORTE
054700     WRITE LIN-REPORTE AFTER ADVANCING TOP-OF-FORM
054800     MOVE WKS-LINEA-ENCABEZADOS TO LIN-REPORTE
054900     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE.
055000 400-IMPRIME-CABECERA-REPORTE-E. EXIT.
055100
055200******************************************************************
055300*   S E R I E   4 1 0 :   R E N G L O N   D E   C A T E G O R I A  *
055400*   ARMA Y ESCRIBE UN RENGLON DE WKS-LINEA-DETALLE CON LOS TRES    *
055500*   ACUMULADORES DE LA CATEGORIA QUE SE ESTA CERRANDO. LO LLAMAN   *
055600*   TANTO 250- (QUIEBRE NORMAL, A MITAD DEL ARCHIVO) COMO 800-     *
055700*   (CIERRE DE LA ULTIMA CATEGORIA AL LLEGAR AL FIN DE PRICE-IN).  *
055800******************************************************************
055900 410-IMPRIME-LINEA-CATEGORIA SECTION.
056000     MOVE WKS-CATEGORIA-ANTERIOR TO DET-CATEGORIA
056100     MOVE WKS-CAT-ACEPTADOS      TO DET-ACEPTADOS
056200     MOVE WKS-CAT-RECHAZADOS     TO DET-RECHAZADOS
056300     MOVE WKS-CAT-AHORRO         TO DET-AHORRO
056400     MOVE WKS-LINEA-DETALLE      TO LIN-REPORTE
056500     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE.
056600 410-IMPRIME-LINEA-CATEGORIA-E. EXIT.
056700
056800******************************************************************
056900*   S E R I E   4 2 0 :   T O T A L E S   G E N E R A L E S        *
057000*   AGREGADO EN 1997 (JLHV, REQ-12802) A PEDIDO DE CONTROL         *
057100*   INTERNO, QUE QUERIA VER LOS CUATRO NUMEROS DEL CORRIDO AL      *
057200*   PIE DEL REPORTE SIN TENER QUE SUMAR LAS CATEGORIAS A MANO.     *
057300*   CUATRO RENGLONES DE TOTAL: LEIDOS, ACEPTADOS, RECHAZADOS Y     *
057400*   AHORRO TOTAL, EN ESE ORDEN, USANDO LAS DOS MASCARAS ZZZ.       *
057500******************************************************************
057600 420-IMPRIME-TOTALES-GENERALES SECTION.
057700     MOVE 'RECORDS READ:'         TO TOTC-ETIQUETA
057800     MOVE WKS-REG-LEIDOS          TO TOTC-VALOR
057900     MOVE WKS-LINEA-TOTAL-CONTEO  TO LIN-REPORTE
058000     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
058100
058200     MOVE 'RECORDS ACCEPTED:'     TO TOTC-ETIQUETA
058300     MOVE WKS-REG-ACEPTADOS       TO TOTC-VALOR
058400     MOVE WKS-LINEA-TOTAL-CONTEO  TO LIN-REPORTE
058500     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
058600
058700     MOVE 'RECORDS REJECTED:'     TO TOTC-ETIQUETA
058800     MOVE WKS-REG-RECHAZADOS      TO TOTC-VALOR
058900     MOVE WKS-LINEA-TOTAL-CONTEO  TO LIN-REPORTE
059000     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
059100
059200     MOVE 'TOTAL SAVINGS:'        TO TOTA-ETIQUETA
059300     MOVE WKS-AHORRO-TOTAL        TO TOTA-VALOR
059400     MOVE WKS-LINEA-TOTAL-AHORRO  TO LIN-REPORTE
059500     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE.
059600 420-IMPRIME-TOTALES-GENERALES-E. EXIT.
059700
059800******************************************************************
059900*   S E R I E   8 0 0 :   C I E R R E   D E L   R E P O R T E      *
060000*   AL LLEGAR AL FIN DE PRICE-IN TODAVIA QUEDA PENDIENTE EL        *
060100*   RENGLON DE LA ULTIMA CATEGORIA LEIDA, QUE 250- NUNCA LLEGO A   *
060200*   IMPRIMIR PORQUE NO HUBO UN CAMBIO DE CATEGORIA DESPUES DE ELLA.*
060300*   SE IMPRIME AQUI (SI HUBO AL MENOS UN REGISTRO) Y LUEGO EL      *
060400*   BLOQUE DE TOTALES GENERALES DE 420-.                           *
060500******************************************************************
060600 800-TOTALES-FINALES SECTION.
060700     IF WKS-CATEGORIA-ANTERIOR NOT = SPACES
060800        PERFORM 410-IMPRIME-LINEA-CATEGORIA
060900     END-IF
061000     PERFORM 420-IMPRIME-TOTALES-GENERALES.
061100 800-TOTALES-FINALES-E. EXIT.
061200
061300******************************************************************
061400*          S E R I E   8 5 0 :   E S T A D I S T I C A S           *
061500*   AGREGADO EN 2001 (MASR, REQ-13240) PORQUE OPERACIONES PEDIA    *
061600*   VER LOS CONTADORES DEL CORRIDO EN LA BITACORA DEL JOB SIN      *
061700*   TENER QUE ABRIR EL REPORTE IMPRESO. NO AFECTA NINGUN ARCHIVO,  *
061800*   SOLO DISPLAY POR CONSOLA, AL IGUAL QUE EL RASTREO DE UPSI-0.   *
061900******************************************************************
062000 850-MUESTRA-ESTADISTICAS SECTION.
062100     DISPLAY "******************************************"
062200             UPON CONSOLE
062300     DISPLAY "REGISTROS LEIDOS      : " WKS-REG-LEIDOS
062400             UPON CONSOLE
062500     DISPLAY "REGISTROS ACEPTADOS   : " WKS-REG-ACEPTADOS
062600             UPON CONSOLE
062700     DISPLAY "REGISTROS RECHAZADOS  : " WKS-REG-RECHAZADOS
062800             UPON CONSOLE
062900     DISPLAY "AHORRO TOTAL          : " WKS-AHORRO-TOTAL
063000             UPON CONSOLE
063100     DISPLAY "******************************************"
063200             UPON CONSOLE.
063300 850-MUESTRA-ESTADISTICAS-E. EXIT.
063400
063500******************************************************************
063600*   S E R I E   9 0 0 :   C I E R R E   D E   A R C H I V O S      *
063700*   CIERRA LOS CUATRO ARCHIVOS EN EL ORDEN EN QUE SE ABRIERON.     *
063800*   TAMBIEN LO LLAMAN 110- Y 230-/240- CUANDO HAY QUE ABORTAR EL   *
063900*   CORRIDO POR UN FILE STATUS MALO, PARA NO DEJAR NADA ABIERTO.   *
064000******************************************************************
064100 900-CIERRA-ARCHIVOS SECTION.
064200     CLOSE PRICE-IN PRICED-OUT REJECTS-OUT REPORT-OUT.
064300 900-CIERRA-ARCHIVOS-E. EXIT.
