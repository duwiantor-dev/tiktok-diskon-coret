000100******************************************************************
000200* COPY        : DKPRRJ1                                          *
000300* APLICACION  : PRECIOS MARKETPLACE / DISKON CORET               *
000400* DESCRIPCION : LAYOUT DEL REGISTRO DE RECHAZOS (ARCHIVO         *
000500*             : REJECTS-OUT), UN REGISTRO POR SKU RECHAZADO, CON *
000600*             : SU CODIGO Y TEXTO DE MOTIVO.                     *
000700* LONGITUD    : 40 POSICIONES                                    *
000800* FECHA       : 05/03/1989   PROGRAMADOR : E. RAMIREZ (PEDR)     *
000900******************************************************************
001000 01  REG-RECHAZO.
001100     02 RCH-SKU-ID                   PIC X(10).
001200     02 RCH-CATEGORIA                PIC X(04).
001300     02 RCH-CODIGO-MOTIVO            PIC X(04).
001400        88 MOTIVO-SKU-BLANCO                 VALUE 'E001'.
001500        88 MOTIVO-LISTADO-INACTIVO           VALUE 'E002'.
001600        88 MOTIVO-PRECIO-INVALIDO            VALUE 'E003'.
001700        88 MOTIVO-PRECIO-PISO                VALUE 'E004'.
001800        88 MOTIVO-DESCUENTO-FUERA-RANGO       VALUE 'E005'.
001900        88 MOTIVO-SIN-EXISTENCIA             VALUE 'E006'.
002000        88 MOTIVO-DESCUENTO-CALCULADO-ALTO    VALUE 'E007'.
002100     02 RCH-TEXTO-MOTIVO             PIC X(22).
002200******************************************************************
002300*    VISTA PLANA DEL RENGLON DE RECHAZO, PARA USARLA EN EL       *
002400*    DISPLAY DE BITACORA CUANDO FALLA LA ESCRITURA DEL ARCHIVO.  *
002500******************************************************************
002600 01  RCH-RENGLON-PLANO REDEFINES REG-RECHAZO  PIC X(40).
